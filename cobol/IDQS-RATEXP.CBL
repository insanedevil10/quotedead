000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RATEXP.
000300 AUTHOR.         R. CHIRINOS.
000400 INSTALLATION.   IBM-BCP.
000500 DATE-WRITTEN.   03-09-1990.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*================================================================*
000900*  CHANGE LOG                                                    *
001000*  DATE        PROGRAMMER   TICKET     DESCRIPTION               *
001100*  ----------  -----------  ---------  ------------------------- *
001200*  03-09-1990  R.CHIRINOS   BCP-0520   ORIGINAL CODING - LOADS   *
001300*                                      THE RATE-CARD FILE INTO   *
001400*                                      A TABLE AND EXPANDS ITS   *
001500*                                      MATERIAL/ADD-ON OPTION    *
001600*                                      STRINGS FOR THE PRICED    *
001700*                                      LISTING                   *
001800*  14-01-1991  R.CHIRINOS   BCP-0561   ADDED NAME:PRICE PACKED   *
001900*                                      OVERRIDE PARSING          *
002000*  02-06-1993  K.MENON      BCP-0662   DEFAULT SURCHARGE TABLE   *
002100*                                      ADDED FOR UNPRICED        *
002200*                                      MATERIAL OPTIONS          *
002300*  19-10-1995  K.MENON      BCP-0748   ADD-ON DESCRIPTION TEXT   *
002400*                                      ADDED TO LISTING          *
002500*  25-03-1997  S.PILLAI     BCP-0790   SORTED CATEGORY LIST      *
002600*                                      BLOCK ADDED               *
002700*  11-11-1998  K.MENON      BCP-0809   Y2K REVIEW - NO 2-DIGIT   *
002800*                                      CENTURY FIELDS FOUND IN   *
002900*                                      THIS PROGRAM              *
003000*  30-06-1999  K.MENON      BCP-0834   Y2K CERTIFICATION SIGN    *
003100*                                      OFF - NO CODE CHANGES     *
003200*  08-04-2002  M.RAO        BCP-0921   CATEGORY FILTER DEMO      *
003300*                                      PARAGRAPH ADDED PER OPS   *
003400*                                      REQUEST                   *
003500*  17-08-2005  M.RAO        BCP-1005   RATE-CARD TABLE SIZE      *
003600*                                      RAISED FROM 20 TO 50      *
003700*                                      ITEMS                     *
003800*  14-03-2008  S.PILLAI     BCP-1071   NAME:PRICE OVERRIDE WAS   *
003900*                                      NEVER MATCHING - UNSTRING *
004000*                                      LEAVES TRAILING BLANKS ON *
004100*                                      THE WHOLE/CENTS PIECES SO *
004200*                                      IS NUMERIC ALWAYS FAILED. *
004300*                                      218 NOW SIZES THE DIGIT   *
004400*                                      RUN, 217 CLASS-TESTS ONLY *
004500*                                      THAT MUCH AND RIGHT-JUSTS *
004600*                                      THE WORK FIELDS.  ALSO    *
004700*                                      ADDED A LEADING-SPACE     *
004800*                                      STRIP ON THE NAME PIECE   *
004900*                                      TO MATCH 224-TRIM-TOKEN.  *
005000*================================================================*
005100*  THIS PROGRAM LOADS THE RATE-CARD CATALOG FILE INTO A TABLE,   *
005200*  EXPANDS EACH ITEM'S MATERIAL-OPTION AND ADD-ON STRINGS INTO   *
005300*  PRICED TABLES, AND PRINTS THE EXPANDED RATE-CARD LISTING.     *
005400*  IT ALSO BUILDS THE SORTED DISTINCT CATEGORY LIST AND SHOWS    *
005500*  THE CATEGORY-FILTER SEARCH IDIOM USED BY THE RATE-CARD STORE. *
005600*================================================================*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-370.
006000 OBJECT-COMPUTER.   IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT RATECRD    ASSIGN   TO RATECRD
006600                       FILE STATUS IS FS-STAT-RATECRD.
006700*
006800     SELECT RATELIST   ASSIGN   TO RATELIST
006900                       FILE STATUS IS FS-STAT-RATELIST.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  RATECRD
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORD CONTAINS 350 CHARACTERS
007700     DATA RECORD IS RATE-CARD-RECORD-I.
007800 01  RATE-CARD-RECORD-I.
007900     05  RC-CATEGORY-I               PIC X(20).
008000     05  RC-ITEM-NAME-I              PIC X(30).
008100     05  RC-UOM-I                    PIC X(04).
008200     05  RC-RATE-I                   PIC S9(7)V99.
008300     05  RC-RATE-I-ALPHA REDEFINES
008400         RC-RATE-I                   PIC X(09).
008500     05  RC-MATERIAL-OPTIONS-I       PIC X(60).
008600     05  RC-MATERIAL-PRICES-I        PIC X(80).
008700     05  RC-ADD-ONS-I                PIC X(60).
008800     05  RC-ADDON-PRICES-I           PIC X(80).
008900     05  FILLER                      PIC X(07).
009000*
009100 FD  RATELIST
009200     RECORDING MODE IS F
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORD CONTAINS 133 CHARACTERS
009500     DATA RECORD IS RATELIST-REC.
009600 01  RATELIST-REC                    PIC X(133).
009700*
009800 WORKING-STORAGE SECTION.
009900*File status & switches
010000 01  FS-STAT-CODES.
010100     05  FS-STAT-RATECRD             PIC X(02).
010200         88  RATECRD-OK                  VALUE '00'.
010300     05  FS-STAT-RATELIST            PIC X(02).
010400         88  RATELIST-OK                 VALUE '00'.
010500 01  SW-SWITCHE-VARS.
010600     05  SW-END-OF-FILE              PIC X(01) VALUE 'N'.
010700         88  END-OF-FILE                 VALUE 'Y'.
010800         88  NOT-END-OF-FILE             VALUE 'N'.
010900     05  SW-SPLIT-DONE               PIC X(01) VALUE 'N'.
011000         88  SPLIT-DONE                  VALUE 'Y'.
011100         88  SPLIT-NOT-DONE               VALUE 'N'.
011200     05  SW-PARSE-DONE                PIC X(01) VALUE 'N'.
011300         88  PARSE-DONE                   VALUE 'Y'.
011400         88  PARSE-NOT-DONE               VALUE 'N'.
011500     05  SW-PRICE-FOUND-FLAG          PIC X(01) VALUE 'N'.
011600         88  PRICE-FOUND                  VALUE 'Y'.
011700         88  PRICE-NOT-FOUND              VALUE 'N'.
011800     05  SW-CAT-FOUND-FLAG            PIC X(01) VALUE 'N'.
011900         88  CAT-FOUND                    VALUE 'Y'.
012000         88  CAT-NOT-FOUND                VALUE 'N'.
012100*
012200*Counters & Subscripts
012300 77  RC-INDEX          PIC S9(4) COMP VALUE 0.
012400 77  RC-TABLE-MAX      PIC S9(4) COMP VALUE 50.
012500 77  WS-RC-COUNT       PIC S9(4) COMP VALUE 0.
012600 77  MATL-IDX          PIC S9(4) COMP VALUE 0.
012700 77  ADDX-IDX          PIC S9(4) COMP VALUE 0.
012800 77  PMAP-IDX          PIC S9(4) COMP VALUE 0.
012900 77  CAT-IDX           PIC S9(4) COMP VALUE 0.
013000 77  WS-INSERT-POS     PIC S9(4) COMP VALUE 0.
013100 77  SHIFT-IDX         PIC S9(4) COMP VALUE 0.
013200 77  WS-SPLIT-PTR      PIC S9(4) COMP VALUE 0.
013300 77  WS-PSTRING-PTR    PIC S9(4) COMP VALUE 0.
013400 77  WS-WHOLE-LEN      PIC S9(4) COMP VALUE 0.
013500 77  WS-FRAC-LEN       PIC S9(4) COMP VALUE 0.
013600*
013700*Rate-card catalog table, loaded once from RATECRD in 010
013800 01  RATE-CARD-TABLE.
013900     05  RATE-CARD-ITEM OCCURS 50 TIMES
014000             ASCENDING KEY IS RC-CATEGORY
014100             INDEXED BY RC-IDX.
014200         10  RC-CATEGORY                 PIC X(20).
014300         10  RC-ITEM-NAME                PIC X(30).
014400         10  RC-UOM                      PIC X(04).
014500         10  RC-RATE                     PIC S9(7)V99.
014600         10  RC-MATERIAL-OPTIONS         PIC X(60).
014700         10  RC-MATERIAL-PRICES          PIC X(80).
014800         10  RC-ADD-ONS                  PIC X(60).
014900         10  RC-ADDON-PRICES             PIC X(80).
015000         10  FILLER                      PIC X(07).
015100*
015200*Expanded material-option table for the item now being listed
015300 01  WS-MATL-TABLE.
015400     05  WS-MATL-ENTRY OCCURS 10 TIMES INDEXED BY MATL-TAB-IDX.
015500         10  WS-MATL-NAME                PIC X(30).
015600         10  WS-MATL-SURCHARGE           PIC S9(5)V99 COMP-3.
015700         10  WS-MATL-BASE-FLAG           PIC X(01).
015800             88  WS-MATL-IS-BASE             VALUE 'Y'.
015900         10  FILLER                      PIC X(01).
016000*
016100*Expanded add-on table for the item now being listed
016200 01  WS-ADDON-TABLE.
016300     05  WS-ADDX-ENTRY OCCURS 10 TIMES INDEXED BY ADDX-TAB-IDX.
016400         10  WS-ADDX-NAME                PIC X(30).
016500         10  WS-ADDX-RATE                PIC S9(5)V99 COMP-3.
016600         10  WS-ADDX-SEL-FLAG            PIC X(01) VALUE 'N'.
016700             88  WS-ADDX-SELECTED            VALUE 'Y'.
016800         10  WS-ADDX-DESC                PIC X(40).
016900*
017000*Parsed NAME:PRICE override table, reloaded for material prices
017100*then again for add-on prices (see 210-PARSE-PRICE-MAP)
017200 01  WS-PRICE-MAP-TABLE.
017300     05  WS-PMAP-ENTRY OCCURS 10 TIMES INDEXED BY PMAP-TAB-IDX.
017400         10  WS-PMAP-NAME                PIC X(30).
017500         10  WS-PMAP-PRICE               PIC S9(5)V99 COMP-3.
017600         10  FILLER                      PIC X(01).
017700 01  WS-PMAP-COUNT       PIC S9(4) COMP VALUE 0.
017800 01  WS-MATL-COUNT       PIC S9(4) COMP VALUE 0.
017900 01  WS-ADDON-COUNT      PIC S9(4) COMP VALUE 0.
018000*
018100*Sorted distinct category list, built as the RATE-CARD file loads
018200 01  WS-CATEGORY-TABLE.
018300     05  WS-CAT-ENTRY OCCURS 20 TIMES INDEXED BY WS-CAT-IDX2.
018400         10  WS-CAT-NAME                 PIC X(20).
018500         10  FILLER                      PIC X(01).
018600 01  WS-CATEGORY-COUNT   PIC S9(4) COMP VALUE 0.
018700*
018800*Category-filter demonstration key - hardcoded per ops request,
018900*mirrors the shop's search-key idiom (see 260-FILTER-BY-CATEGORY)
019000 01  WS-CATEGORY-FILTER  PIC X(20) VALUE 'FURNITURE'.
019100*
019200*NAME:PRICE split work area
019300 01  WS-PSTRING           PIC X(80).
019400 01  WS-PAIR-TOKEN         PIC X(30).
019500 01  WS-NAME-PART          PIC X(30).
019600 01  WS-PRICE-PART         PIC X(10).
019700 01  WS-WHOLE-PART         PIC X(05).
019800 01  WS-FRAC-PART          PIC X(02).
019900 01  WS-WHOLE-NUM          PIC 9(05).
020000 01  WS-FRAC-NUM           PIC 9(02).
020100 01  WS-PRICE-NUMERIC      PIC S9(5)V99 COMP-3.
020200*
020300*Comma-list split work area, reused for material options and add-on
020400*names alike
020500 01  WS-SPLIT-SOURCE       PIC X(60).
020600 01  WS-SPLIT-TOKEN        PIC X(30).
020700*
020800*Case-insensitive compare work area
020900 01  WS-CMP-NAME-1         PIC X(30).
021000 01  WS-CMP-NAME-2         PIC X(30).
021100 01  WS-ADDON-CHECK        PIC X(60).
021200 01  WS-NONE-LITERAL-60    PIC X(60) VALUE 'NONE'.
021300 01  WS-ADDX-DEFAULT-RATE  PIC S9(5)V99 COMP-3.
021400*
021500*Run-date work area (report banner)
021600 01  WS-RUN-DATE-NUM       PIC 9(06) VALUE ZERO.
021700 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-NUM
021800                           PIC X(06).
021900 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-NUM.
022000     05  RD-YY                       PIC 99.
022100     05  RD-MM                       PIC 99.
022200     05  RD-DD                       PIC 99.
022300*
022400*Report lines - RATECARD-LISTING
022500 01  WS-REPORT-LINES.
022600     02  RPT-ITEM-HEADER-LINE.
022700         05  FILLER                  PIC X(01) VALUE SPACE.
022800         05  FILLER                  PIC X(10) VALUE 'CATEGORY:'.
022900         05  RPT-CATEGORY-O          PIC X(20).
023000         05  FILLER                  PIC X(02) VALUE SPACES.
023100         05  FILLER                  PIC X(07) VALUE 'ITEM:'.
023200         05  RPT-ITEM-NAME-O         PIC X(30).
023300         05  FILLER                  PIC X(02) VALUE SPACES.
023400         05  FILLER                  PIC X(06) VALUE 'UOM:'.
023500         05  RPT-UOM-O               PIC X(04).
023600         05  FILLER                  PIC X(02) VALUE SPACES.
023700         05  FILLER                  PIC X(07) VALUE 'RATE:'.
023800         05  RPT-RATE-O              PIC ZZZ,ZZZ,ZZ9.99.
023900         05  FILLER                  PIC X(28) VALUE SPACES.
024000     02  RPT-MATERIAL-LINE.
024100         05  FILLER                  PIC X(01) VALUE SPACE.
024200         05  FILLER                  PIC X(04) VALUE SPACES.
024300         05  FILLER                  PIC X(12) VALUE 'MATERIAL:'.
024400         05  RPT-MATL-NAME-O         PIC X(20).
024500         05  FILLER                  PIC X(02) VALUE SPACES.
024600         05  FILLER                  PIC X(12) VALUE 'SURCHARGE:'.
024700         05  RPT-MATL-SURCH-O        PIC ZZZ,ZZZ,ZZ9.99.
024800         05  FILLER                  PIC X(02) VALUE SPACES.
024900         05  RPT-MATL-BASE-O         PIC X(16).
025000         05  FILLER                  PIC X(50) VALUE SPACES.
025100     02  RPT-ADDON-LINE.
025200         05  FILLER                  PIC X(01) VALUE SPACE.
025300         05  FILLER                  PIC X(04) VALUE SPACES.
025400         05  FILLER                  PIC X(09) VALUE 'ADD-ON:'.
025500         05  RPT-ADDON-NAME-O        PIC X(20).
025600         05  FILLER                  PIC X(02) VALUE SPACES.
025700         05  FILLER                  PIC X(07) VALUE 'RATE:'.
025800         05  RPT-ADDON-RATE-O        PIC ZZZ,ZZZ,ZZ9.99.
025900         05  FILLER                  PIC X(02) VALUE SPACES.
026000         05  RPT-ADDON-DESC-O        PIC X(40).
026100         05  FILLER                  PIC X(34) VALUE SPACES.
026200     02  RPT-CATEGORY-LINE.
026300         05  FILLER                  PIC X(01) VALUE SPACE.
026400         05  FILLER                  PIC X(20) VALUE
026500             'CATEGORY IN CATALOG:'.
026600         05  RPT-CATLIST-NAME-O      PIC X(20).
026700         05  FILLER                  PIC X(92) VALUE SPACES.
026800     02  RPT-BANNER-LINE.
026900         05  FILLER                  PIC X(01) VALUE SPACE.
027000         05  RPT-BANNER-TEXT-O       PIC X(60).
027100         05  FILLER                  PIC X(72) VALUE SPACES.
027200     02  FILLER-BLANK-LINE-133       PIC X(133) VALUE SPACES.
027300*
027400 PROCEDURE DIVISION.
027500     DISPLAY 'Init program RATEXP '.
027600     PERFORM 000-HOUSEKEEPING.
027700     PERFORM 100-PROCESS-TABLE-DATA.
027800     PERFORM 900-WRAP-UP.
027900     GOBACK.
028000*
028100 000-HOUSEKEEPING.
028200     ACCEPT WS-RUN-DATE-NUM FROM DATE.
028300     INITIALIZE RATE-CARD-TABLE.
028400     OPEN INPUT RATECRD.
028500     IF NOT RATECRD-OK
028600        DISPLAY 'ERROR OPENING RATECRD FILE'
028700        DISPLAY 'FILE STATUS = ' FS-STAT-RATECRD
028800        GO TO 900-WRAP-UP.
028900     OPEN OUTPUT RATELIST.
029000     IF NOT RATELIST-OK
029100        DISPLAY 'ERROR OPENING RATELIST FILE'
029200        DISPLAY 'FILE STATUS = ' FS-STAT-RATELIST
029300        GO TO 900-WRAP-UP.
029400     READ RATECRD
029500         AT END SET END-OF-FILE TO TRUE
029600     END-READ.
029700     PERFORM 010-LOAD-RATECARD-TABLE
029800         VARYING RC-INDEX FROM 1 BY 1
029900         UNTIL RC-INDEX > RC-TABLE-MAX OR END-OF-FILE.
030000*
030100 010-LOAD-RATECARD-TABLE.
030200     MOVE RC-CATEGORY-I           TO RC-CATEGORY (RC-INDEX).
030300     MOVE RC-ITEM-NAME-I          TO RC-ITEM-NAME (RC-INDEX).
030400     MOVE RC-UOM-I                TO RC-UOM (RC-INDEX).
030500     MOVE RC-RATE-I               TO RC-RATE (RC-INDEX).
030600     MOVE RC-MATERIAL-OPTIONS-I   TO RC-MATERIAL-OPTIONS (RC-INDEX).
030700     MOVE RC-MATERIAL-PRICES-I    TO RC-MATERIAL-PRICES (RC-INDEX).
030800     MOVE RC-ADD-ONS-I            TO RC-ADD-ONS (RC-INDEX).
030900     MOVE RC-ADDON-PRICES-I       TO RC-ADDON-PRICES (RC-INDEX).
031000     ADD 1 TO WS-RC-COUNT.
031100     READ RATECRD
031200         AT END SET END-OF-FILE TO TRUE
031300     END-READ.
031400*
031500 100-PROCESS-TABLE-DATA.
031600     IF WS-RC-COUNT > ZERO
031700        PERFORM 200-EXPAND-RATE-CARD
031800            VARYING RC-INDEX FROM 1 BY 1 UNTIL RC-INDEX > WS-RC-COUNT
031900        PERFORM 250-BUILD-CATEGORY-LIST
032000            VARYING RC-INDEX FROM 1 BY 1 UNTIL RC-INDEX > WS-RC-COUNT
032100        PERFORM 260-FILTER-BY-CATEGORY
032200        PERFORM 270-DISPLAY-CATEGORY-LIST
032300            VARYING WS-CAT-IDX2 FROM 1 BY 1
032400            UNTIL WS-CAT-IDX2 > WS-CATEGORY-COUNT
032500     END-IF.
032600*
032700 200-EXPAND-RATE-CARD.
032800     PERFORM 240-WRITE-RATECARD-LINE.
032900     MOVE RC-MATERIAL-PRICES (RC-INDEX) TO WS-PSTRING.
033000     PERFORM 210-PARSE-PRICE-MAP.
033100     PERFORM 220-EXPAND-MATERIALS.
033200     IF WS-MATL-COUNT > ZERO
033300        PERFORM 242-WRITE-MATERIAL-LINES
033400            VARYING MATL-IDX FROM 1 BY 1 UNTIL MATL-IDX > WS-MATL-COUNT
033500     END-IF.
033600     MOVE RC-ADDON-PRICES (RC-INDEX) TO WS-PSTRING.
033700     PERFORM 210-PARSE-PRICE-MAP.
033800     PERFORM 230-EXPAND-ADDONS.
033900     IF WS-ADDON-COUNT > ZERO
034000        PERFORM 244-WRITE-ADDON-LINES
034100            VARYING ADDX-IDX FROM 1 BY 1 UNTIL ADDX-IDX > WS-ADDON-COUNT
034200     END-IF.
034300     WRITE RATELIST-REC FROM FILLER-BLANK-LINE-133.
034400*
034500 210-PARSE-PRICE-MAP.
034600     MOVE 0 TO WS-PMAP-COUNT.
034700     MOVE 1 TO WS-PSTRING-PTR.
034800     SET PARSE-NOT-DONE TO TRUE.
034900     IF WS-PSTRING NOT = SPACES
035000        PERFORM 212-PARSE-NEXT-PAIR
035100            UNTIL PARSE-DONE OR WS-PSTRING-PTR > 80
035200     END-IF.
035300*
035400 212-PARSE-NEXT-PAIR.
035500     MOVE SPACES TO WS-PAIR-TOKEN.
035600     UNSTRING WS-PSTRING DELIMITED BY ','
035700         INTO WS-PAIR-TOKEN
035800         WITH POINTER WS-PSTRING-PTR
035900         ON OVERFLOW SET PARSE-DONE TO TRUE
036000     END-UNSTRING.
036100     IF WS-PAIR-TOKEN NOT = SPACES
036200        PERFORM 214-PARSE-ONE-ENTRY
036300     END-IF.
036400*
036500 214-PARSE-ONE-ENTRY.
036600     MOVE SPACES TO WS-NAME-PART WS-PRICE-PART.
036700     UNSTRING WS-PAIR-TOKEN DELIMITED BY ':'
036800         INTO WS-NAME-PART WS-PRICE-PART
036900     END-UNSTRING.
037000     PERFORM 215-TRIM-NAME-PART.
037100     PERFORM 217-VALIDATE-AND-CONVERT-PRICE.
037200*
037300*STRIPS A LEADING SPACE OFF WS-NAME-PART THE SAME WAY
037400*224-TRIM-TOKEN DOES FOR THE MATERIAL/ADD-ON SPLITTER, SO
037500*"OAK:15.00, MAPLE:20.00" MATCHES ON THE NAME LOOK-UP EVEN
037600*WHEN THE OVERRIDE STRING HAS A SPACE AFTER THE COMMA
037700 215-TRIM-NAME-PART.
037800     PERFORM 216-STRIP-NAME-LEADING-SPACE
037900         UNTIL WS-NAME-PART = SPACES
038000            OR WS-NAME-PART (1:1) NOT = SPACE.
038100*
038200 216-STRIP-NAME-LEADING-SPACE.
038300     MOVE WS-NAME-PART (2:29) TO WS-NAME-PART.
038400*
038500*VALIDATES AND CONVERTS THE PRICE TOKEN TO WS-PRICE-NUMERIC.
038600*UNSTRING LEFT-JUSTIFIES EACH PIECE AND PADS THE REST OF
038700*WS-WHOLE-PART/WS-FRAC-PART WITH SPACES, SO A SPACE-PADDED
038800*"15   " FAILS AN IS NUMERIC TEST EVEN THOUGH THE VALUE IS
038900*GOOD - 218 BELOW FINDS HOW MANY LEADING DIGIT CHARACTERS
039000*ARE PRESENT SO ONLY THAT PART IS CLASS-TESTED, AND THE
039100*DIGITS ARE THEN RIGHT-JUSTIFIED INTO THE ZERO-FILLED
039200*NUMERIC FIELDS BEFORE THE COMPUTE
039300 217-VALIDATE-AND-CONVERT-PRICE.
039400     MOVE SPACES TO WS-WHOLE-PART WS-FRAC-PART.
039500     MOVE ZERO TO WS-PRICE-NUMERIC.
039600     UNSTRING WS-PRICE-PART DELIMITED BY '.'
039700         INTO WS-WHOLE-PART WS-FRAC-PART
039800     END-UNSTRING.
039900     PERFORM 218-JUSTIFY-PRICE-PARTS.
040000     IF WS-WHOLE-LEN > ZERO
040100         AND WS-WHOLE-PART (1:WS-WHOLE-LEN) IS NUMERIC
040200         AND (WS-FRAC-LEN = ZERO
040300             OR WS-FRAC-PART (1:WS-FRAC-LEN) IS NUMERIC)
040400        MOVE ZERO TO WS-WHOLE-NUM WS-FRAC-NUM
040500        MOVE WS-WHOLE-PART (1:WS-WHOLE-LEN)
040600            TO WS-WHOLE-NUM (6 - WS-WHOLE-LEN : WS-WHOLE-LEN)
040700        IF WS-FRAC-LEN > ZERO
040800           MOVE WS-FRAC-PART (1:WS-FRAC-LEN)
040900               TO WS-FRAC-NUM (3 - WS-FRAC-LEN : WS-FRAC-LEN)
041000        END-IF
041100        COMPUTE WS-PRICE-NUMERIC ROUNDED =
041200            WS-WHOLE-NUM + (WS-FRAC-NUM / 100)
041300        ADD 1 TO WS-PMAP-COUNT
041400        MOVE WS-NAME-PART      TO WS-PMAP-NAME (WS-PMAP-COUNT)
041500        MOVE WS-PRICE-NUMERIC  TO WS-PMAP-PRICE (WS-PMAP-COUNT)
041600     END-IF.
041700*
041800*FINDS THE LENGTH OF THE SIGNIFICANT (LEADING) DIGIT RUN IN
041900*EACH SPACE-PADDED PIECE, STOPPING AT THE FIRST SPACE - SAME
042000*TALLYING TECHNIQUE THE SHOP USES ELSEWHERE FOR SCANNING A
042100*FIXED-WIDTH FIELD WITHOUT AN INTRINSIC FUNCTION
042200 218-JUSTIFY-PRICE-PARTS.
042300     MOVE ZERO TO WS-WHOLE-LEN WS-FRAC-LEN.
042400     INSPECT WS-WHOLE-PART TALLYING WS-WHOLE-LEN
042500         FOR CHARACTERS BEFORE INITIAL SPACE.
042600     INSPECT WS-FRAC-PART TALLYING WS-FRAC-LEN
042700         FOR CHARACTERS BEFORE INITIAL SPACE.
042800*
042900*
043000 220-EXPAND-MATERIALS.
043100     MOVE 0 TO WS-MATL-COUNT.
043200     MOVE RC-MATERIAL-OPTIONS (RC-INDEX) TO WS-SPLIT-SOURCE.
043300     IF WS-SPLIT-SOURCE NOT = SPACES
043400        MOVE 1 TO WS-SPLIT-PTR
043500        SET SPLIT-NOT-DONE TO TRUE
043600        PERFORM 222-SPLIT-NEXT-MATERIAL
043700            UNTIL SPLIT-DONE OR WS-SPLIT-PTR > 60
043800     END-IF.
043900*
044000 222-SPLIT-NEXT-MATERIAL.
044100     MOVE SPACES TO WS-SPLIT-TOKEN.
044200     UNSTRING WS-SPLIT-SOURCE DELIMITED BY ','
044300         INTO WS-SPLIT-TOKEN
044400         WITH POINTER WS-SPLIT-PTR
044500         ON OVERFLOW SET SPLIT-DONE TO TRUE
044600     END-UNSTRING.
044700     PERFORM 224-TRIM-TOKEN.
044800     IF WS-SPLIT-TOKEN NOT = SPACES
044900        ADD 1 TO WS-MATL-COUNT
045000        MOVE WS-SPLIT-TOKEN TO WS-MATL-NAME (WS-MATL-COUNT)
045100        IF WS-MATL-COUNT = 1
045200           MOVE ZERO TO WS-MATL-SURCHARGE (WS-MATL-COUNT)
045300           MOVE 'Y'  TO WS-MATL-BASE-FLAG (WS-MATL-COUNT)
045400        ELSE
045500           MOVE 'N'  TO WS-MATL-BASE-FLAG (WS-MATL-COUNT)
045600           PERFORM 226-PRICE-MATERIAL
045700        END-IF
045800     END-IF.
045900*
046000 224-TRIM-TOKEN.
046100     PERFORM 225-STRIP-LEADING-SPACE
046200         UNTIL WS-SPLIT-TOKEN = SPACES
046300            OR WS-SPLIT-TOKEN (1:1) NOT = SPACE.
046400*
046500 225-STRIP-LEADING-SPACE.
046600     MOVE WS-SPLIT-TOKEN (2:29) TO WS-SPLIT-TOKEN.
046700*
046800 226-PRICE-MATERIAL.
046900     MOVE WS-SPLIT-TOKEN TO WS-CMP-NAME-1.
047000     INSPECT WS-CMP-NAME-1 CONVERTING
047100         'abcdefghijklmnopqrstuvwxyz' TO
047200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047300     SET PRICE-NOT-FOUND TO TRUE.
047400     PERFORM 227-SEARCH-PRICE-MAP
047500         VARYING PMAP-IDX FROM 1 BY 1
047600         UNTIL PMAP-IDX > WS-PMAP-COUNT OR PRICE-FOUND.
047700     IF PRICE-FOUND
047800        MOVE WS-PMAP-PRICE (PMAP-IDX) TO WS-MATL-SURCHARGE
047900            (WS-MATL-COUNT)
048000     ELSE
048100        PERFORM 228-DEFAULT-MATERIAL-PRICE
048200     END-IF.
048300*
048400 227-SEARCH-PRICE-MAP.
048500     MOVE WS-PMAP-NAME (PMAP-IDX) TO WS-CMP-NAME-2.
048600     INSPECT WS-CMP-NAME-2 CONVERTING
048700         'abcdefghijklmnopqrstuvwxyz' TO
048800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048900     IF WS-CMP-NAME-2 = WS-CMP-NAME-1
049000        SET PRICE-FOUND TO TRUE
049100     END-IF.
049200*
049300 228-DEFAULT-MATERIAL-PRICE.
049400     EVALUATE WS-CMP-NAME-1
049500       WHEN 'LAMINATE'
049600          MOVE ZERO TO WS-MATL-SURCHARGE (WS-MATL-COUNT)
049700       WHEN 'VENEER'
049800          MOVE 500  TO WS-MATL-SURCHARGE (WS-MATL-COUNT)
049900       WHEN 'PU'
050000          MOVE 800  TO WS-MATL-SURCHARGE (WS-MATL-COUNT)
050100       WHEN 'ACRYLIC'
050200          MOVE 600  TO WS-MATL-SURCHARGE (WS-MATL-COUNT)
050300       WHEN 'PREMIUM'
050400          MOVE 400  TO WS-MATL-SURCHARGE (WS-MATL-COUNT)
050500       WHEN 'TEXTURE'
050600          MOVE 200  TO WS-MATL-SURCHARGE (WS-MATL-COUNT)
050700       WHEN OTHER
050800          MOVE 300  TO WS-MATL-SURCHARGE (WS-MATL-COUNT)
050900     END-EVALUATE.
051000*
051100 230-EXPAND-ADDONS.
051200     MOVE 0 TO WS-ADDON-COUNT.
051300     MOVE RC-ADD-ONS (RC-INDEX) TO WS-ADDON-CHECK.
051400     INSPECT WS-ADDON-CHECK CONVERTING
051500         'abcdefghijklmnopqrstuvwxyz' TO
051600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
051700     IF RC-ADD-ONS (RC-INDEX) NOT = SPACES
051800         AND WS-ADDON-CHECK NOT = WS-NONE-LITERAL-60
051900        MOVE RC-ADD-ONS (RC-INDEX) TO WS-SPLIT-SOURCE
052000        MOVE 1 TO WS-SPLIT-PTR
052100        SET SPLIT-NOT-DONE TO TRUE
052200        PERFORM 232-SPLIT-NEXT-ADDON
052300            UNTIL SPLIT-DONE OR WS-SPLIT-PTR > 60
052400     END-IF.
052500*
052600 232-SPLIT-NEXT-ADDON.
052700     MOVE SPACES TO WS-SPLIT-TOKEN.
052800     UNSTRING WS-SPLIT-SOURCE DELIMITED BY ','
052900         INTO WS-SPLIT-TOKEN
053000         WITH POINTER WS-SPLIT-PTR
053100         ON OVERFLOW SET SPLIT-DONE TO TRUE
053200     END-UNSTRING.
053300     PERFORM 224-TRIM-TOKEN.
053400     IF WS-SPLIT-TOKEN NOT = SPACES
053500        ADD 1 TO WS-ADDON-COUNT
053600        MOVE WS-SPLIT-TOKEN TO WS-ADDX-NAME (WS-ADDON-COUNT)
053700        MOVE 'N' TO WS-ADDX-SEL-FLAG (WS-ADDON-COUNT)
053800        PERFORM 234-PRICE-ADDON
053900     END-IF.
054000*
054100 234-PRICE-ADDON.
054200     PERFORM 236-CLASSIFY-ADDON-NAME.
054300     MOVE WS-SPLIT-TOKEN TO WS-CMP-NAME-1.
054400     INSPECT WS-CMP-NAME-1 CONVERTING
054500         'abcdefghijklmnopqrstuvwxyz' TO
054600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
054700     SET PRICE-NOT-FOUND TO TRUE.
054800     PERFORM 227-SEARCH-PRICE-MAP
054900         VARYING PMAP-IDX FROM 1 BY 1
055000         UNTIL PMAP-IDX > WS-PMAP-COUNT OR PRICE-FOUND.
055100     IF PRICE-FOUND
055200        MOVE WS-PMAP-PRICE (PMAP-IDX) TO WS-ADDX-RATE
055300            (WS-ADDON-COUNT)
055400     ELSE
055500        MOVE WS-ADDX-DEFAULT-RATE TO WS-ADDX-RATE (WS-ADDON-COUNT)
055600     END-IF.
055700*
055800 236-CLASSIFY-ADDON-NAME.
055900     MOVE WS-SPLIT-TOKEN TO WS-CMP-NAME-1.
056000     INSPECT WS-CMP-NAME-1 CONVERTING
056100         'abcdefghijklmnopqrstuvwxyz' TO
056200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
056300     EVALUATE WS-CMP-NAME-1
056400       WHEN 'PROFILE DOOR'
056500          MOVE 150 TO WS-ADDX-DEFAULT-RATE
056600          MOVE 'Premium profile door finish' TO
056700              WS-ADDX-DESC (WS-ADDON-COUNT)
056800       WHEN 'LIGHTS'
056900          MOVE 250 TO WS-ADDX-DEFAULT-RATE
057000          MOVE 'LED strip lighting' TO
057100              WS-ADDX-DESC (WS-ADDON-COUNT)
057200       WHEN OTHER
057300          MOVE 100 TO WS-ADDX-DEFAULT-RATE
057400          STRING 'Additional ' DELIMITED BY SIZE
057500                 WS-SPLIT-TOKEN DELIMITED BY SPACE
057600                 ' feature' DELIMITED BY SIZE
057700                 INTO WS-ADDX-DESC (WS-ADDON-COUNT)
057800     END-EVALUATE.
057900*
058000 240-WRITE-RATECARD-LINE.
058100     MOVE RC-CATEGORY (RC-INDEX)   TO RPT-CATEGORY-O.
058200     MOVE RC-ITEM-NAME (RC-INDEX)  TO RPT-ITEM-NAME-O.
058300     MOVE RC-UOM (RC-INDEX)        TO RPT-UOM-O.
058400     MOVE RC-RATE (RC-INDEX)       TO RPT-RATE-O.
058500     WRITE RATELIST-REC FROM RPT-ITEM-HEADER-LINE.
058600*
058700 242-WRITE-MATERIAL-LINES.
058800     MOVE WS-MATL-NAME (MATL-IDX)      TO RPT-MATL-NAME-O.
058900     MOVE WS-MATL-SURCHARGE (MATL-IDX) TO RPT-MATL-SURCH-O.
059000     IF WS-MATL-IS-BASE (MATL-IDX)
059100        MOVE '(BASE MATERIAL)' TO RPT-MATL-BASE-O
059200     ELSE
059300        MOVE SPACES TO RPT-MATL-BASE-O
059400     END-IF.
059500     WRITE RATELIST-REC FROM RPT-MATERIAL-LINE.
059600*
059700 244-WRITE-ADDON-LINES.
059800     MOVE WS-ADDX-NAME (ADDX-IDX) TO RPT-ADDON-NAME-O.
059900     MOVE WS-ADDX-RATE (ADDX-IDX) TO RPT-ADDON-RATE-O.
060000     MOVE WS-ADDX-DESC (ADDX-IDX) TO RPT-ADDON-DESC-O.
060100     WRITE RATELIST-REC FROM RPT-ADDON-LINE.
060200*
060300 250-BUILD-CATEGORY-LIST.
060400     SET CAT-NOT-FOUND TO TRUE.
060500     PERFORM 252-SEARCH-CATEGORY
060600         VARYING WS-CAT-IDX2 FROM 1 BY 1
060700         UNTIL WS-CAT-IDX2 > WS-CATEGORY-COUNT OR CAT-FOUND.
060800     IF CAT-NOT-FOUND
060900        PERFORM 254-FIND-INSERT-POS
061000        PERFORM 256-SHIFT-AND-INSERT
061100     END-IF.
061200*
061300 252-SEARCH-CATEGORY.
061400     IF WS-CAT-NAME (WS-CAT-IDX2) = RC-CATEGORY (RC-INDEX)
061500        SET CAT-FOUND TO TRUE
061600     END-IF.
061700*
061800 254-FIND-INSERT-POS.
061900     ADD 1 TO WS-CATEGORY-COUNT GIVING WS-INSERT-POS.
062000     PERFORM 255-BACK-UP-INSERT-POS
062100         UNTIL WS-INSERT-POS = 1
062200            OR WS-CAT-NAME (WS-INSERT-POS - 1) NOT >
062300               RC-CATEGORY (RC-INDEX).
062400*
062500 255-BACK-UP-INSERT-POS.
062600     SUBTRACT 1 FROM WS-INSERT-POS.
062700*
062800 256-SHIFT-AND-INSERT.
062900     PERFORM 257-SHIFT-ONE
063000         VARYING SHIFT-IDX FROM WS-CATEGORY-COUNT BY -1
063100         UNTIL SHIFT-IDX < WS-INSERT-POS.
063200     MOVE RC-CATEGORY (RC-INDEX) TO WS-CAT-NAME (WS-INSERT-POS).
063300     ADD 1 TO WS-CATEGORY-COUNT.
063400*
063500 257-SHIFT-ONE.
063600     MOVE WS-CAT-NAME (SHIFT-IDX) TO WS-CAT-NAME (SHIFT-IDX + 1).
063700*
063800 260-FILTER-BY-CATEGORY.
063900     MOVE '---------------------------------------------- '
064000         TO RPT-BANNER-TEXT-O.
064100     WRITE RATELIST-REC FROM RPT-BANNER-LINE.
064200     MOVE 'ITEMS IN THE REQUESTED CATEGORY:' TO RPT-BANNER-TEXT-O.
064300     WRITE RATELIST-REC FROM RPT-BANNER-LINE.
064400     PERFORM 262-SHOW-IF-MATCH
064500         VARYING RC-INDEX FROM 1 BY 1 UNTIL RC-INDEX > WS-RC-COUNT.
064600     WRITE RATELIST-REC FROM FILLER-BLANK-LINE-133.
064700*
064800 262-SHOW-IF-MATCH.
064900     IF RC-CATEGORY (RC-INDEX) = WS-CATEGORY-FILTER
065000        MOVE RC-ITEM-NAME (RC-INDEX) TO RPT-CATLIST-NAME-O
065100        WRITE RATELIST-REC FROM RPT-CATEGORY-LINE
065200     END-IF.
065300*
065400 270-DISPLAY-CATEGORY-LIST.
065500     MOVE WS-CAT-NAME (WS-CAT-IDX2) TO RPT-CATLIST-NAME-O.
065600     WRITE RATELIST-REC FROM RPT-CATEGORY-LINE.
065700*
065800 900-WRAP-UP.
065900     CLOSE RATECRD, RATELIST.
066000     DISPLAY 'End program RATEXP'.
