000100******************************************************************
000200*    RECORD OF LINE-ITEM FILE                                    *
000300*    ONE RECORD PER QUOTATION LINE ITEM, FILE IS IN LI-ROOM      *
000400*    SEQUENCE (GROUPED BY ROOM) FOR THE ROOM CONTROL BREAK IN    *
000500*    QUOTEMN.                                                    *
000600******************************************************************
000700    01  LINE-ITEM-RECORD-WS.
000800*
000900*        ROOM AND ITEM IDENTIFICATION
001000        05  LI-ROOM-INFO.
001100            10  LI-ROOM                     PIC X(20).
001200            10  LI-ITEM-NAME                PIC X(30).
001300*
001400*           UNIT OF MEASURE - SFT (AREA), RFT (LINEAR), NOS
001500*           (COUNT).  ANYTHING ELSE IS TREATED AS NOS.
001600            10  LI-UOM                      PIC X(04).
001700*
001800*        DIMENSIONS, QUANTITY AND BASE RATE USED TO PRICE THE
001900*        ITEM IN THE 210-PRICE-LINE-ITEM PARAGRAPH OF QUOTEMN
002000        05  LI-DIMENSIONS.
002100            10  LI-LENGTH                   PIC S9(4)V99.
002200            10  LI-HEIGHT                   PIC S9(4)V99.
002300            10  LI-QUANTITY                 PIC S9(5)V99.
002400            10  LI-RATE                     PIC S9(7)V99.
002500*
002600*        MATERIAL SELECTED FOR THE ITEM (BLANK = NO UPGRADE)
002700*        AND ITS PER-UNIT SURCHARGE, ALREADY RESOLVED AGAINST
002800*        THE RATE CARD BY THE TIME THIS FILE IS BUILT
002900        05  LI-MATERIAL-INFO.
003000            10  LI-MATERIAL-SEL             PIC X(20).
003100            10  LI-MATERIAL-ADDN            PIC S9(5)V99.
003200*
003300*        UP TO 5 OPTIONAL ADD-ON CHARGES.  LI-ADDON-COUNT TELLS
003400*        HOW MANY OF THE 5 SLOTS ARE IN USE ON THIS RECORD
003500        05  LI-ADDON-INFO.
003600            10  LI-ADDON-COUNT              PIC 9(02).
003700            10  LI-ADDON OCCURS 5 TIMES.
003800                15  LI-ADDON-NAME           PIC X(20).
003900                15  LI-ADDON-SEL-FLAG       PIC X(01).
004000                    88  LI-ADDON-SELECTED       VALUE 'Y'.
004100                    88  LI-ADDON-NOT-SELECTED   VALUE 'N'.
004200                15  LI-ADDON-RATE           PIC S9(5)V99.
004300*
004400        05  FILLER                          PIC X(09).
