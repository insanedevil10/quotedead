000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QUOTEMN.
000300 AUTHOR.         S. PILLAI.
000400 INSTALLATION.   IBM-BCP.
000500 DATE-WRITTEN.   14-03-1989.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*================================================================*
000900*  CHANGE LOG                                                    *
001000*  DATE        PROGRAMMER   TICKET     DESCRIPTION               *
001100*  ----------  -----------  ---------  ------------------------- *
001200*  14-03-1989  S.PILLAI     BCP-0410   ORIGINAL CODING - QUOTE   *
001300*                                      BATCH RUN FOR THE         *
001400*                                      INTERIOR DESIGN QUOTE     *
001500*                                      SYSTEM (IDQS)             *
001600*  02-07-1989  S.PILLAI     BCP-0447   ADDED ADD-ON CHARGE       *
001700*                                      PROCESSING TO ITEM        *
001800*                                      PRICING (210 PARAGRAPH)   *
001900*  22-01-1990  R.CHIRINOS   BCP-0512   ADDED LEGACY STRING       *
002000*                                      ADD-ON SCAN FOR PROFILE   *
002100*                                      DOOR / LIGHTS NAMES       *
002200*  09-05-1991  R.CHIRINOS   BCP-0588   ROOM CONTROL-BREAK LOGIC  *
002300*                                      REWRITTEN                 *
002400*  30-11-1992  K.MENON      BCP-0650   STATISTICS BLOCK ADDED    *
002500*                                      PER OPERATIONS REQUEST    *
002600*  18-02-1994  K.MENON      BCP-0699   UOM BREAKDOWN BLOCK       *
002700*                                      ADDED TO REPORT           *
002800*  07-08-1995  S.PILLAI     BCP-0740   WIDENED LI-RATE FIELD TO  *
002900*                                      HOLD HIGHER UNIT RATES    *
003000*  11-04-1996  R.CHIRINOS   BCP-0777   GST LABEL WORDING FIXED   *
003100*                                      ON SUMMARY BLOCK          *
003200*  03-11-1998  K.MENON      BCP-0810   Y2K REVIEW - NO 2-DIGIT   *
003300*                                      CENTURY FIELDS FOUND IN   *
003400*                                      THIS PROGRAM              *
003500*  21-06-1999  K.MENON      BCP-0833   Y2K CERTIFICATION SIGN    *
003600*                                      OFF - NO CODE CHANGES     *
003700*  14-09-2001  M.RAO        BCP-0902   DISCOUNT PERCENTAGE       *
003800*                                      SUPPORT ADDED TO SUMMARY  *
003900*  27-02-2003  M.RAO        BCP-0955   GST/DISCOUNT ROUNDING     *
004000*                                      CORRECTED TO HALF-UP      *
004100*                                      PER FINANCE REQUEST       *
004200*  19-07-2006  S.PILLAI     BCP-1020   HIGHEST-COST ROOM/ITEM    *
004300*                                      STATISTICS ADDED          *
004400*  05-10-2009  M.RAO        BCP-1080   REPORT WIDENED TO 132     *
004500*                                      PRINT COLUMNS FOR NEW     *
004600*                                      LASER PRINTER             *
004700*  12-05-2011  S.PILLAI     BCP-1093   WS-UNIT-FACTOR WAS ONLY   *
004800*                                      4 DECIMALS AND ROUNDED    *
004900*                                      BEFORE THE ITEM AMOUNT    *
005000*                                      WAS EVER PRICED, LOSING   *
005100*                                      PENNIES ON SFT ITEMS WITH *
005200*                                      ODD LENGTH/HEIGHT/QTY.    *
005300*                                      WIDENED TO 6 DECIMALS AND *
005400*                                      NO LONGER ROUNDED - ONLY  *
005500*                                      WS-ITEM-AMOUNT IS ROUNDED *
005600*                                      NOW, PER AUDIT FINDING    *
005700*  30-08-2011  S.PILLAI     BCP-1094   AUDIT ALSO FOUND THE      *
005800*                                      MATERIAL/ADD-ON/LEGACY    *
005900*                                      SURCHARGE ACCUMULATORS    *
006000*                                      WERE ROUNDED EACH TIME    *
006100*                                      THEY WERE ADDED TO,       *
006200*                                      COMPOUNDING A CENT ON     *
006300*                                      ITEMS WITH SEVERAL SMALL  *
006400*                                      ADD-ONS.  WIDENED THEM TO *
006500*                                      MATCH WS-UNIT-FACTOR'S 6  *
006600*                                      DECIMALS AND DROPPED      *
006700*                                      ROUNDED THERE TOO - SAME  *
006800*                                      FIX AS BCP-1093, ONE      *
006900*                                      ROUNDING LEFT UNTIL       *
007000*                                      WS-ITEM-AMOUNT            *
007100*================================================================*
007200*  THIS PROGRAM PRICES A DESIGN PROJECT'S QUOTE LINE ITEMS,      *
007300*  ACCUMULATES ROOM TOTALS ON THE ROOM CONTROL BREAK, ADDS GST   *
007400*  AND SUBTRACTS THE DISCOUNT, AND PRINTS THE QUOTATION REPORT.  *
007500*================================================================*
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER.   IBM-370.
007900 OBJECT-COMPUTER.   IBM-370.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT PROJHDR    ASSIGN   TO PROJHDR
008500                       FILE STATUS IS FS-STAT-PROJHDR.
008600*
008700     SELECT LINEITEM   ASSIGN   TO LINEITEM
008800                       FILE STATUS IS FS-STAT-LNITEM.
008900*
009000     SELECT QUOTEPRT   ASSIGN   TO QUOTEPRT
009100                       FILE STATUS IS FS-STAT-PRINT.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  PROJHDR
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORD CONTAINS 178 CHARACTERS
009900     DATA RECORD IS PROJECT-HEADER-RECORD.
010000 01  PROJECT-HEADER-RECORD.
010100     05  PH-PROJECT-NAME             PIC X(30).
010200     05  PH-CLIENT-NAME              PIC X(30).
010300     05  PH-SITE-ADDRESS             PIC X(50).
010400     05  PH-CONTACT-INFO             PIC X(30).
010500     05  PH-PROJECT-TYPE             PIC X(20).
010600     05  PH-GST-PCT                  PIC S9(3)V99.
010700     05  PH-DISCOUNT-PCT             PIC S9(3)V99.
010800     05  FILLER                      PIC X(08).
010900*
011000 FD  LINEITEM
011100     RECORDING MODE IS F
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORD CONTAINS 260 CHARACTERS
011400     DATA RECORD IS LI-REC.
011500 01  LI-REC                          PIC X(260).
011600*
011700 FD  QUOTEPRT
011800     RECORDING MODE IS F
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORD CONTAINS 133 CHARACTERS
012100     DATA RECORD IS QUOTE-REPORT-REC.
012200 01  QUOTE-REPORT-REC                PIC X(133).
012300*
012400 WORKING-STORAGE SECTION.
012500*Switches & File Status
012600 01  FS-STAT-CODES.
012700     05  FS-STAT-PROJHDR             PIC X(02).
012800         88  PROJHDR-OK                  VALUE '00'.
012900     05  FS-STAT-LNITEM              PIC X(02).
013000         88  LNITEM-OK                   VALUE '00'.
013100     05  FS-STAT-PRINT               PIC X(02).
013200         88  QUOTEPRT-OK                 VALUE '00'.
013300 01  SW-SWITCHE-VARS.
013400     05  SW-END-FILE                 PIC X VALUE '0'.
013500         88  END-FILE                    VALUE '1'.
013600         88  NOT-END                     VALUE '0'.
013700*
013800*WORKING COPY OF EACH LINE-ITEM RECORD
013900     COPY LNITMREC.
014000*
014100*Counters & Subscripts
014200 01  WS-CONTADORES.
014300     05  WS-COUNT-RECS               PIC S9(8) COMP SYNC VALUE 0.
014400     05  WS-ROOM-COUNT               PIC S9(4) COMP VALUE 0.
014500     05  WS-ITEM-COUNT               PIC S9(4) COMP VALUE 0.
014600     05  WS-NUM-LINES                PIC S9(4) COMP VALUE 61.
014700     05  WS-ADDON-IDX                PIC S9(4) COMP VALUE 0.
014800     05  UOM-IDX                     PIC S9(4) COMP VALUE 0.
014900*
015000*Calculation Work Areas
015100 01  WS-CALC-VARS.
015200     05  WS-UNIT-FACTOR              PIC S9(7)V9(6)   COMP-3.
015300     05  WS-ITEM-AMOUNT              PIC S9(9)V99     COMP-3.
015400     05  WS-MATERIAL-CHG             PIC S9(9)V9(6)   COMP-3.
015500     05  WS-ADDON-CHG                PIC S9(9)V9(6)   COMP-3.
015600     05  WS-LEGACY-CHG               PIC S9(9)V9(6)   COMP-3.
015700     05  WS-ADDON-NAME-UC            PIC X(20).
015800     05  WS-ROOM-TOTAL               PIC S9(9)V99     COMP-3.
015900     05  WS-SUBTOTAL                 PIC S9(9)V99     COMP-3.
016000     05  WS-GST-AMOUNT               PIC S9(9)V99     COMP-3.
016100     05  WS-DISCOUNT-AMOUNT          PIC S9(9)V99     COMP-3.
016200     05  WS-GRAND-TOTAL              PIC S9(9)V99     COMP-3.
016300     05  WS-GST-PCT-WORK             PIC S9(3)V99.
016400     05  WS-GST-PCT-ALPHA REDEFINES
016500         WS-GST-PCT-WORK             PIC X(05).
016600     05  FILLER                      PIC X(04).
016700*
016800*UOM Breakdown Table (SFT/RFT/NOS/UNKNOWN)
016900 01  WS-UOM-BREAKDOWN.
017000     05  WS-UOM-ITEM OCCURS 4 TIMES INDEXED BY UOM-TAB-IDX.
017100         10  WS-UOM-NAME             PIC X(07).
017200         10  WS-UOM-AMOUNT           PIC S9(9)V99 COMP-3.
017300*
017400*Statistics Work Area
017500 01  WS-STATS.
017600     05  WS-AVG-ROOM-COST            PIC S9(9)V99 COMP-3
017700                                     VALUE 0.
017800     05  WS-AVG-ITEM-COST            PIC S9(9)V99 COMP-3
017900                                     VALUE 0.
018000     05  WS-HIGH-ROOM-NAME           PIC X(20) VALUE 'NONE'.
018100     05  WS-HIGH-ROOM-AMT            PIC S9(9)V99 COMP-3
018200                                     VALUE 0.
018300     05  WS-HIGH-ITEM-NAME           PIC X(30) VALUE 'NONE'.
018400     05  WS-HIGH-ITEM-ROOM           PIC X(20) VALUE SPACES.
018500     05  WS-HIGH-ITEM-AMT            PIC S9(9)V99 COMP-3
018600                                     VALUE 0.
018700     05  FILLER                      PIC X(04).
018800*
018900 01  WS-PRIOR-ROOM                   PIC X(20) VALUE SPACES.
019000*
019100*Run-Date Work Area
019200 01  WS-RUN-DATE-NUM                 PIC 9(06) VALUE ZERO.
019300 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-NUM
019400                                     PIC X(06).
019500 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-NUM.
019600     05  RD-YY                       PIC 99.
019700     05  RD-MM                       PIC 99.
019800     05  RD-DD                       PIC 99.
019900*
020000*Report Lines
020100 01  WS-REPORT-LINES.
020200     02  RPT-HDR-PROJECT.
020300         05  FILLER                  PIC X(01) VALUE SPACE.
020400         05  FILLER                  PIC X(10) VALUE 'PROJECT: '.
020500         05  PROJ-NAME-O             PIC X(30).
020600         05  FILLER                  PIC X(02) VALUE SPACES.
020700         05  FILLER                  PIC X(09) VALUE 'CLIENT: '.
020800         05  CLIENT-NAME-O           PIC X(30).
020900         05  FILLER                  PIC X(51) VALUE SPACES.
021000     02  RPT-HDR-SITE.
021100         05  FILLER                  PIC X(01) VALUE SPACE.
021200         05  FILLER                  PIC X(08) VALUE 'SITE: '.
021300         05  SITE-ADDR-O             PIC X(50).
021400         05  FILLER                  PIC X(02) VALUE SPACES.
021500         05  FILLER                  PIC X(10) VALUE 'CONTACT: '.
021600         05  CONTACT-INFO-O          PIC X(30).
021700         05  FILLER                  PIC X(32) VALUE SPACES.
021800     02  RPT-HDR-TYPE-DATE.
021900         05  FILLER                  PIC X(01) VALUE SPACE.
022000         05  FILLER                  PIC X(16) VALUE
022100             'PROJECT TYPE: '.
022200         05  PROJ-TYPE-O             PIC X(20).
022300         05  FILLER                  PIC X(04) VALUE SPACES.
022400         05  FILLER                  PIC X(12) VALUE
022500             'RUN DATE: '.
022600         05  RUN-DATE-O.
022700             10  RUN-DATE-MM-O       PIC 99.
022800             10  FILLER              PIC X VALUE '/'.
022900             10  RUN-DATE-DD-O       PIC 99.
023000             10  FILLER              PIC X VALUE '/'.
023100             10  RUN-DATE-YY-O       PIC 99.
023200         05  FILLER                  PIC X(70) VALUE SPACES.
023300     02  RPT-ROOM-HEADING.
023400         05  FILLER                  PIC X(01) VALUE SPACE.
023500         05  FILLER                  PIC X(08) VALUE 'ROOM: '.
023600         05  ROOM-NAME-O             PIC X(20).
023700         05  FILLER                  PIC X(104) VALUE SPACES.
023800     02  RPT-COL-HEADINGS.
023900         05  FILLER                  PIC X(01) VALUE SPACE.
024000         05  FILLER                  PIC X(22) VALUE 'ITEM'.
024100         05  FILLER                  PIC X(06) VALUE 'UOM'.
024200         05  FILLER                  PIC X(10) VALUE 'LENGTH'.
024300         05  FILLER                  PIC X(10) VALUE 'HEIGHT'.
024400         05  FILLER                  PIC X(10) VALUE 'QTY'.
024500         05  FILLER                  PIC X(14) VALUE 'RATE'.
024600         05  FILLER                  PIC X(14) VALUE 'AMOUNT'.
024700         05  FILLER                  PIC X(46) VALUE SPACES.
024800     02  RPT-DETAIL-LINE.
024900         05  FILLER                  PIC X(01) VALUE SPACE.
025000         05  ITEM-NAME-O             PIC X(22).
025100         05  UOM-O                   PIC X(06).
025200         05  LENGTH-O                PIC ZZZ9.99.
025300         05  FILLER                  PIC X(02) VALUE SPACES.
025400         05  HEIGHT-O                PIC ZZZ9.99.
025500         05  FILLER                  PIC X(02) VALUE SPACES.
025600         05  QTY-O                   PIC ZZZZ9.99.
025700         05  FILLER                  PIC X(02) VALUE SPACES.
025800         05  RATE-O                  PIC ZZZ,ZZZ,ZZ9.99.
025900         05  FILLER                  PIC X(02) VALUE SPACES.
026000         05  AMOUNT-O                PIC ZZZ,ZZZ,ZZ9.99.
026100         05  FILLER                  PIC X(46) VALUE SPACES.
026200     02  RPT-ROOM-TOTAL-LINE.
026300         05  FILLER                  PIC X(01) VALUE SPACE.
026400         05  FILLER                  PIC X(24) VALUE
026500             'ROOM TOTAL:'.
026600         05  ROOM-TOTAL-O            PIC ZZZ,ZZZ,ZZ9.99.
026700         05  FILLER                  PIC X(94) VALUE SPACES.
026800     02  RPT-SUMMARY-LINE.
026900         05  FILLER                  PIC X(01) VALUE SPACE.
027000         05  SUMM-LABEL-O            PIC X(20).
027100         05  SUMM-PCT-O              PIC ZZ9.99.
027200         05  SUMM-PCT-SIGN-O         PIC X(01).
027300         05  FILLER                  PIC X(02) VALUE SPACES.
027400         05  SUMM-AMOUNT-O           PIC ZZZ,ZZZ,ZZ9.99.
027500         05  FILLER                  PIC X(89) VALUE SPACES.
027600     02  RPT-STATS-LINE-01.
027700         05  FILLER                  PIC X(01) VALUE SPACE.
027800         05  FILLER                  PIC X(16) VALUE
027900             'TOTAL ROOMS: '.
028000         05  STAT-ROOMS-O            PIC ZZZ9.
028100         05  FILLER                  PIC X(04) VALUE SPACES.
028200         05  FILLER                  PIC X(16) VALUE
028300             'TOTAL ITEMS: '.
028400         05  STAT-ITEMS-O            PIC ZZZ9.
028500         05  FILLER                  PIC X(89) VALUE SPACES.
028600     02  RPT-STATS-LINE-02.
028700         05  FILLER                  PIC X(01) VALUE SPACE.
028800         05  FILLER                  PIC X(20) VALUE
028900             'AVG ROOM COST: '.
029000         05  STAT-AVG-ROOM-O         PIC ZZZ,ZZ9.99.
029100         05  FILLER                  PIC X(04) VALUE SPACES.
029200         05  FILLER                  PIC X(20) VALUE
029300             'AVG ITEM COST: '.
029400         05  STAT-AVG-ITEM-O         PIC ZZZ,ZZ9.99.
029500         05  FILLER                  PIC X(72) VALUE SPACES.
029600     02  RPT-STATS-LINE-03.
029700         05  FILLER                  PIC X(01) VALUE SPACE.
029800         05  FILLER                  PIC X(22) VALUE
029900             'HIGHEST-COST ROOM: '.
030000         05  STAT-HIGH-ROOM-NAME-O   PIC X(20).
030100         05  FILLER                  PIC X(02) VALUE SPACES.
030200         05  STAT-HIGH-ROOM-AMT-O    PIC ZZZ,ZZZ,ZZ9.99.
030300         05  FILLER                  PIC X(75) VALUE SPACES.
030400     02  RPT-STATS-LINE-04.
030500         05  FILLER                  PIC X(01) VALUE SPACE.
030600         05  FILLER                  PIC X(22) VALUE
030700             'HIGHEST-COST ITEM: '.
030800         05  STAT-HIGH-ITEM-NAME-O   PIC X(30).
030900         05  FILLER                  PIC X(02) VALUE SPACES.
031000         05  FILLER                  PIC X(08) VALUE 'ROOM: '.
031100         05  STAT-HIGH-ITEM-ROOM-O   PIC X(20).
031200         05  FILLER                  PIC X(02) VALUE SPACES.
031300         05  STAT-HIGH-ITEM-AMT-O    PIC ZZZ,ZZZ,ZZ9.99.
031400         05  FILLER                  PIC X(34) VALUE SPACES.
031500     02  RPT-UOM-LINE.
031600         05  FILLER                  PIC X(01) VALUE SPACE.
031700         05  FILLER                  PIC X(10) VALUE 'UOM: '.
031800         05  UOM-NAME-O              PIC X(07).
031900         05  FILLER                  PIC X(02) VALUE SPACES.
032000         05  UOM-AMOUNT-O            PIC ZZZ,ZZZ,ZZ9.99.
032100         05  FILLER                  PIC X(99) VALUE SPACES.
032200     02  FILLER-BLANK-LINE           PIC X(133) VALUE SPACES.
032300*
032400 PROCEDURE DIVISION.
032500     PERFORM 100-OPEN-FILES.
032600     PERFORM 200-QUOTE-PROCESS UNTIL END-FILE.
032700     PERFORM 300-TERMINAR.
032800     GOBACK.
032900*
033000 100-OPEN-FILES.
033100     DISPLAY "Init prog QUOTEMN".
033200     ACCEPT WS-RUN-DATE-NUM FROM DATE.
033300     OPEN INPUT PROJHDR.
033400     IF NOT PROJHDR-OK
033500        DISPLAY 'ERROR OPENING PROJHDR FILE'
033600        DISPLAY 'FILE STATUS = ' FS-STAT-PROJHDR
033700        GO TO 900-ERROR.
033800     OPEN INPUT LINEITEM.
033900     IF NOT LNITEM-OK
034000        DISPLAY 'ERROR OPENING LINEITEM FILE'
034100        DISPLAY 'FILE STATUS = ' FS-STAT-LNITEM
034200        GO TO 900-ERROR.
034300     OPEN OUTPUT QUOTEPRT.
034400     IF NOT QUOTEPRT-OK
034500        DISPLAY 'ERROR OPENING QUOTEPRT FILE'
034600        DISPLAY 'FILE STATUS = ' FS-STAT-PRINT
034700        GO TO 900-ERROR.
034800     READ PROJHDR
034900         AT END
035000            DISPLAY 'ERROR - NO PROJECT HEADER RECORD'
035100            GO TO 900-ERROR
035200     END-READ.
035300     PERFORM 110-WRITE-PROJECT-HEADER.
035400     PERFORM 120-INIT-UOM-TABLE.
035500     PERFORM 240-READ-LINE-ITEM.
035600*
035700 110-WRITE-PROJECT-HEADER.
035800     MOVE PH-PROJECT-NAME    TO PROJ-NAME-O.
035900     MOVE PH-CLIENT-NAME     TO CLIENT-NAME-O.
036000     WRITE QUOTE-REPORT-REC FROM RPT-HDR-PROJECT.
036100     MOVE PH-SITE-ADDRESS    TO SITE-ADDR-O.
036200     MOVE PH-CONTACT-INFO    TO CONTACT-INFO-O.
036300     WRITE QUOTE-REPORT-REC FROM RPT-HDR-SITE.
036400     MOVE PH-PROJECT-TYPE    TO PROJ-TYPE-O.
036500     MOVE RD-MM              TO RUN-DATE-MM-O.
036600     MOVE RD-DD              TO RUN-DATE-DD-O.
036700     MOVE RD-YY              TO RUN-DATE-YY-O.
036800     WRITE QUOTE-REPORT-REC FROM RPT-HDR-TYPE-DATE.
036900     WRITE QUOTE-REPORT-REC FROM FILLER-BLANK-LINE.
037000*
037100 120-INIT-UOM-TABLE.
037200     MOVE 'SFT'    TO WS-UOM-NAME (1).
037300     MOVE 'RFT'    TO WS-UOM-NAME (2).
037400     MOVE 'NOS'    TO WS-UOM-NAME (3).
037500     MOVE 'UNKNOWN' TO WS-UOM-NAME (4).
037600     MOVE ZERO     TO WS-UOM-AMOUNT (1) WS-UOM-AMOUNT (2)
037700                      WS-UOM-AMOUNT (3) WS-UOM-AMOUNT (4).
037800*
037900 200-QUOTE-PROCESS.
038000     IF LI-ROOM NOT EQUAL WS-PRIOR-ROOM
038100        IF WS-PRIOR-ROOM NOT EQUAL SPACES
038200           PERFORM 220-ROOM-BREAK
038300        END-IF
038400        MOVE LI-ROOM TO WS-PRIOR-ROOM
038500        PERFORM 225-NEW-ROOM-HEADING
038600     END-IF
038700     PERFORM 210-PRICE-LINE-ITEM.
038800     PERFORM 230-WRITE-DETAIL-LINE.
038900     ADD WS-ITEM-AMOUNT TO WS-ROOM-TOTAL.
039000     PERFORM 235-ACCUM-UOM-BREAKDOWN.
039100     PERFORM 250-ACCUM-STATISTICS.
039200     PERFORM 240-READ-LINE-ITEM.
039300*
039400 210-PRICE-LINE-ITEM.
039500     EVALUATE LI-UOM
039600       WHEN 'SFT'
039700         COMPUTE WS-UNIT-FACTOR =
039800             LI-LENGTH * LI-HEIGHT * LI-QUANTITY
039900       WHEN 'RFT'
040000         COMPUTE WS-UNIT-FACTOR =
040100             LI-LENGTH * LI-QUANTITY
040200       WHEN OTHER
040300         COMPUTE WS-UNIT-FACTOR = LI-QUANTITY
040400     END-EVALUATE.
040500     MOVE ZERO TO WS-MATERIAL-CHG WS-ADDON-CHG WS-LEGACY-CHG.
040600     IF LI-MATERIAL-SEL NOT = SPACES
040700         AND LI-MATERIAL-ADDN NOT = ZERO
040800        COMPUTE WS-MATERIAL-CHG =
040900            LI-MATERIAL-ADDN * WS-UNIT-FACTOR
041000     END-IF.
041100     IF LI-ADDON-COUNT > ZERO
041200        PERFORM 214-ADDON-CHARGES
041300           VARYING WS-ADDON-IDX FROM 1 BY 1
041400           UNTIL WS-ADDON-IDX > LI-ADDON-COUNT
041500     END-IF.
041600     PERFORM 216-LEGACY-ADDONS.
041700     COMPUTE WS-ITEM-AMOUNT ROUNDED =
041800         (WS-UNIT-FACTOR * LI-RATE) + WS-MATERIAL-CHG +
041900          WS-ADDON-CHG + WS-LEGACY-CHG.
042000*
042100 214-ADDON-CHARGES.
042200     IF LI-ADDON-SEL-FLAG (WS-ADDON-IDX) = 'Y'
042300        COMPUTE WS-ADDON-CHG = WS-ADDON-CHG +
042400            (LI-ADDON-RATE (WS-ADDON-IDX) * WS-UNIT-FACTOR)
042500     END-IF.
042600*
042700 216-LEGACY-ADDONS.
042800     IF LI-UOM = 'SFT' AND LI-ADDON-COUNT > ZERO
042900        PERFORM 217-LEGACY-ADDON-SCAN
043000           VARYING WS-ADDON-IDX FROM 1 BY 1
043100           UNTIL WS-ADDON-IDX > LI-ADDON-COUNT
043200     END-IF.
043300*
043400 217-LEGACY-ADDON-SCAN.
043500     IF LI-ADDON-SEL-FLAG (WS-ADDON-IDX) = 'Y'
043600         AND LI-ADDON-RATE (WS-ADDON-IDX) = ZERO
043700        MOVE LI-ADDON-NAME (WS-ADDON-IDX) TO WS-ADDON-NAME-UC
043800        INSPECT WS-ADDON-NAME-UC CONVERTING
043900            'abcdefghijklmnopqrstuvwxyz' TO
044000            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044100        IF WS-ADDON-NAME-UC = 'PROFILE DOOR        '
044200           COMPUTE WS-LEGACY-CHG =
044300               WS-LEGACY-CHG + (150 * WS-UNIT-FACTOR)
044400        ELSE
044500           IF WS-ADDON-NAME-UC = 'LIGHTS              '
044600              COMPUTE WS-LEGACY-CHG =
044700                  WS-LEGACY-CHG + (250 * WS-UNIT-FACTOR)
044800              END-IF
044900        END-IF
045000     END-IF.
045100*
045200 220-ROOM-BREAK.
045300     MOVE WS-ROOM-TOTAL TO ROOM-TOTAL-O.
045400     WRITE QUOTE-REPORT-REC FROM RPT-ROOM-TOTAL-LINE.
045500     WRITE QUOTE-REPORT-REC FROM FILLER-BLANK-LINE.
045600     ADD WS-ROOM-TOTAL TO WS-SUBTOTAL.
045700     IF WS-ROOM-TOTAL > WS-HIGH-ROOM-AMT
045800        MOVE WS-PRIOR-ROOM TO WS-HIGH-ROOM-NAME
045900        MOVE WS-ROOM-TOTAL TO WS-HIGH-ROOM-AMT
046000     END-IF.
046100*
046200 225-NEW-ROOM-HEADING.
046300     ADD 1 TO WS-ROOM-COUNT.
046400     MOVE LI-ROOM TO ROOM-NAME-O.
046500     WRITE QUOTE-REPORT-REC FROM RPT-ROOM-HEADING.
046600     WRITE QUOTE-REPORT-REC FROM RPT-COL-HEADINGS.
046700     MOVE ZERO TO WS-ROOM-TOTAL.
046800*
046900 230-WRITE-DETAIL-LINE.
047000     MOVE LI-ITEM-NAME    TO ITEM-NAME-O.
047100     MOVE LI-UOM          TO UOM-O.
047200     MOVE LI-LENGTH       TO LENGTH-O.
047300     MOVE LI-HEIGHT       TO HEIGHT-O.
047400     MOVE LI-QUANTITY     TO QTY-O.
047500     MOVE LI-RATE         TO RATE-O.
047600     MOVE WS-ITEM-AMOUNT  TO AMOUNT-O.
047700     WRITE QUOTE-REPORT-REC FROM RPT-DETAIL-LINE.
047800*
047900 235-ACCUM-UOM-BREAKDOWN.
048000     MOVE 4 TO UOM-IDX.
048100     IF LI-UOM = 'SFT'
048200        MOVE 1 TO UOM-IDX
048300     ELSE
048400        IF LI-UOM = 'RFT'
048500           MOVE 2 TO UOM-IDX
048600        ELSE
048700           IF LI-UOM = 'NOS'
048800              MOVE 3 TO UOM-IDX
048900           END-IF
049000        END-IF
049100     END-IF.
049200     ADD WS-ITEM-AMOUNT TO WS-UOM-AMOUNT (UOM-IDX).
049300*
049400 240-READ-LINE-ITEM.
049500     READ LINEITEM
049600         AT END
049700            SET END-FILE TO TRUE
049800         NOT AT END
049900            MOVE LI-REC TO LINE-ITEM-RECORD-WS
050000     END-READ.
050100*
050200 250-ACCUM-STATISTICS.
050300     ADD 1 TO WS-ITEM-COUNT.
050400     IF WS-ITEM-AMOUNT > WS-HIGH-ITEM-AMT
050500        MOVE LI-ITEM-NAME TO WS-HIGH-ITEM-NAME
050600        MOVE LI-ROOM      TO WS-HIGH-ITEM-ROOM
050700        MOVE WS-ITEM-AMOUNT TO WS-HIGH-ITEM-AMT
050800     END-IF.
050900*
051000 300-TERMINAR.
051100     IF WS-PRIOR-ROOM NOT = SPACES
051200        PERFORM 220-ROOM-BREAK
051300     END-IF.
051400     PERFORM 310-WRITE-SUMMARY.
051500     PERFORM 320-WRITE-STATISTICS.
051600     PERFORM 330-WRITE-UOM-BREAKDOWN
051700        VARYING UOM-TAB-IDX FROM 1 BY 1 UNTIL UOM-TAB-IDX > 4.
051800     CLOSE PROJHDR, LINEITEM, QUOTEPRT.
051900     DISPLAY "END PROGR: QUOTEMN".
052000*
052100 310-WRITE-SUMMARY.
052200     COMPUTE WS-GST-AMOUNT ROUNDED =
052300         WS-SUBTOTAL * PH-GST-PCT / 100.
052400     COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
052500         WS-SUBTOTAL * PH-DISCOUNT-PCT / 100.
052600     COMPUTE WS-GRAND-TOTAL =
052700         WS-SUBTOTAL + WS-GST-AMOUNT - WS-DISCOUNT-AMOUNT.
052800     MOVE 'SUBTOTAL:'      TO SUMM-LABEL-O.
052900     MOVE SPACES           TO SUMM-PCT-O SUMM-PCT-SIGN-O.
053000     MOVE WS-SUBTOTAL      TO SUMM-AMOUNT-O.
053100     WRITE QUOTE-REPORT-REC FROM RPT-SUMMARY-LINE.
053200     MOVE 'GST'            TO SUMM-LABEL-O.
053300     MOVE PH-GST-PCT       TO SUMM-PCT-O.
053400     MOVE '%'              TO SUMM-PCT-SIGN-O.
053500     MOVE WS-GST-AMOUNT    TO SUMM-AMOUNT-O.
053600     WRITE QUOTE-REPORT-REC FROM RPT-SUMMARY-LINE.
053700     MOVE 'DISCOUNT'       TO SUMM-LABEL-O.
053800     MOVE PH-DISCOUNT-PCT  TO SUMM-PCT-O.
053900     MOVE '%'              TO SUMM-PCT-SIGN-O.
054000     MOVE WS-DISCOUNT-AMOUNT TO SUMM-AMOUNT-O.
054100     WRITE QUOTE-REPORT-REC FROM RPT-SUMMARY-LINE.
054200     MOVE 'GRAND TOTAL:'   TO SUMM-LABEL-O.
054300     MOVE SPACES           TO SUMM-PCT-O SUMM-PCT-SIGN-O.
054400     MOVE WS-GRAND-TOTAL   TO SUMM-AMOUNT-O.
054500     WRITE QUOTE-REPORT-REC FROM RPT-SUMMARY-LINE.
054600     WRITE QUOTE-REPORT-REC FROM FILLER-BLANK-LINE.
054700*
054800 320-WRITE-STATISTICS.
054900     IF WS-ROOM-COUNT > ZERO
055000        COMPUTE WS-AVG-ROOM-COST ROUNDED =
055100            WS-SUBTOTAL / WS-ROOM-COUNT
055200     END-IF.
055300     IF WS-ITEM-COUNT > ZERO
055400        COMPUTE WS-AVG-ITEM-COST ROUNDED =
055500            WS-SUBTOTAL / WS-ITEM-COUNT
055600     END-IF.
055700     MOVE WS-ROOM-COUNT       TO STAT-ROOMS-O.
055800     MOVE WS-ITEM-COUNT       TO STAT-ITEMS-O.
055900     WRITE QUOTE-REPORT-REC FROM RPT-STATS-LINE-01.
056000     MOVE WS-AVG-ROOM-COST    TO STAT-AVG-ROOM-O.
056100     MOVE WS-AVG-ITEM-COST    TO STAT-AVG-ITEM-O.
056200     WRITE QUOTE-REPORT-REC FROM RPT-STATS-LINE-02.
056300     MOVE WS-HIGH-ROOM-NAME   TO STAT-HIGH-ROOM-NAME-O.
056400     MOVE WS-HIGH-ROOM-AMT    TO STAT-HIGH-ROOM-AMT-O.
056500     WRITE QUOTE-REPORT-REC FROM RPT-STATS-LINE-03.
056600     MOVE WS-HIGH-ITEM-NAME   TO STAT-HIGH-ITEM-NAME-O.
056700     MOVE WS-HIGH-ITEM-ROOM   TO STAT-HIGH-ITEM-ROOM-O.
056800     MOVE WS-HIGH-ITEM-AMT    TO STAT-HIGH-ITEM-AMT-O.
056900     WRITE QUOTE-REPORT-REC FROM RPT-STATS-LINE-04.
057000     WRITE QUOTE-REPORT-REC FROM FILLER-BLANK-LINE.
057100*
057200 330-WRITE-UOM-BREAKDOWN.
057300     MOVE WS-UOM-NAME (UOM-TAB-IDX)   TO UOM-NAME-O.
057400     MOVE WS-UOM-AMOUNT (UOM-TAB-IDX) TO UOM-AMOUNT-O.
057500     WRITE QUOTE-REPORT-REC FROM RPT-UOM-LINE.
057600*
057700 900-ERROR.
057800     GOBACK.
