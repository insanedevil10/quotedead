000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SIMPQTE.
000300 AUTHOR.         K. MENON.
000400 INSTALLATION.   IBM-BCP.
000500 DATE-WRITTEN.   12-05-1994.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*================================================================*
000900*  CHANGE LOG                                                    *
001000*  DATE        PROGRAMMER   TICKET     DESCRIPTION               *
001100*  ----------  -----------  ---------  ------------------------- *
001200*  12-05-1994  K.MENON      BCP-0698   ORIGINAL CODING - QUICK   *
001300*                                      ROOM/ITEM COSTING RUN     *
001400*                                      FOR WALK-IN ESTIMATES     *
001500*                                      THAT SKIP THE FULL RATE   *
001600*                                      CARD LOOKUP               *
001700*  30-11-1995  K.MENON      BCP-0752   ADDED LUMP_SUM AND UNIT   *
001800*                                      QUANTITY HANDLING         *
001900*  14-08-1997  S.PILLAI     BCP-0798   ROOM AREA/VOLUME LINE     *
002000*                                      ADDED TO CLOSING DISPLAY  *
002100*  22-11-1998  K.MENON      BCP-0812   Y2K REVIEW - NO 2-DIGIT   *
002200*                                      CENTURY FIELDS FOUND IN   *
002300*                                      THIS PROGRAM              *
002400*  05-07-1999  K.MENON      BCP-0836   Y2K CERTIFICATION SIGN    *
002500*                                      OFF - NO CODE CHANGES     *
002600*  19-02-2001  M.RAO        BCP-0888   UNMATCHED ROOM NAME NOW   *
002700*                                      COUNTED AS AN ERROR       *
002800*                                      INSTEAD OF ABENDING       *
002900*  09-09-2004  M.RAO        BCP-0975   ROOM TABLE SIZE RAISED    *
003000*                                      FROM 10 TO 20 ROOMS       *
003100*================================================================*
003200*  THIS PROGRAM PRICES A "QUICK QUOTE" RUN OF SIMPLE LINE ITEMS  *
003300*  AGAINST A SMALL ROOM MASTER, WITHOUT GOING THROUGH THE FULL   *
003400*  MATERIAL/ADD-ON RATE-CARD EXPANSION USED BY THE MAIN QUOTE    *
003500*  RUN.  ROOM AREA, VOLUME AND ITEM/ROOM/GRAND TOTALS ARE SHOWN  *
003600*  ON THE CLOSING DISPLAY - THERE IS NO PRINTED REPORT FOR THIS  *
003700*  RUN.                                                          *
003800*================================================================*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-370.
004200 OBJECT-COMPUTER.   IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ROOMFILE   ASSIGN   TO ROOMFILE
004800                       FILE STATUS IS FS-STAT-ROOMFILE.
004900*
005000     SELECT SIMPITEM   ASSIGN   TO SIMPITEM
005100                       FILE STATUS IS FS-STAT-SIMPITEM.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ROOMFILE
005600     RECORDING MODE IS F
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORD CONTAINS 40 CHARACTERS
005900     DATA RECORD IS ROOM-RECORD-I.
006000 01  ROOM-RECORD-I.
006100     05  RM-NAME-I                   PIC X(20).
006200     05  RM-LENGTH-I                 PIC S9(3)V99.
006300     05  RM-WIDTH-I                  PIC S9(3)V99.
006400     05  RM-HEIGHT-I                 PIC S9(3)V99.
006500     05  FILLER                      PIC X(05).
006600*
006700 FD  SIMPITEM
006800     RECORDING MODE IS F
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORD CONTAINS 100 CHARACTERS
007100     DATA RECORD IS SIMPLE-ITEM-RECORD-I.
007200 01  SIMPLE-ITEM-RECORD-I.
007300     05  SI-ROOM-I                   PIC X(20).
007400     05  SI-NAME-I                   PIC X(30).
007500     05  SI-CATEGORY-I               PIC X(12).
007600     05  SI-LENGTH-I                 PIC S9(4)V99.
007700     05  SI-HEIGHT-I                 PIC S9(4)V99.
007800     05  SI-UNIT-COST-I              PIC S9(7)V99.
007900     05  SI-UNIT-COST-I-ALPHA REDEFINES
008000         SI-UNIT-COST-I              PIC X(09).
008100     05  SI-UOM-I                    PIC X(08).
008200     05  SI-ADDONS-TOTAL-I           PIC S9(5)V99.
008300     05  FILLER                      PIC X(02).
008400*
008500 WORKING-STORAGE SECTION.
008600 01  FILE-STATUS-CODES.
008700     05  FS-STAT-ROOMFILE            PIC X(02).
008800         88  ROOMFILE-OK                 VALUE '00'.
008900     05  FS-STAT-SIMPITEM            PIC X(02).
009000         88  SIMPITEM-OK                 VALUE '00'.
009100 77  MORE-RECORDS-SW                 PIC X(01) VALUE 'S'.
009200     88  MORE-RECORDS                    VALUE 'S'.
009300     88  NO-MORE-RECORDS                 VALUE 'N'.
009400 77  MORE-ROOMS-SW                   PIC X(01) VALUE 'S'.
009500     88  MORE-ROOMS                      VALUE 'S'.
009600     88  NO-MORE-ROOMS                   VALUE 'N'.
009700*
009800*Working copy of the FD records, filled via READ ... INTO
009900 01  WS-ROOM-REC.
010000     05  RM-NAME                     PIC X(20).
010100     05  RM-LENGTH                   PIC S9(3)V99.
010200     05  RM-WIDTH                    PIC S9(3)V99.
010300     05  RM-HEIGHT                   PIC S9(3)V99.
010400     05  FILLER                      PIC X(05).
010500 01  WS-SIMPLE-ITEM.
010600     05  SI-ROOM                     PIC X(20).
010700     05  SI-NAME                     PIC X(30).
010800     05  SI-CATEGORY                 PIC X(12).
010900     05  SI-LENGTH                   PIC S9(4)V99.
011000     05  SI-HEIGHT                   PIC S9(4)V99.
011100     05  SI-UNIT-COST                PIC S9(7)V99.
011200     05  SI-UOM                      PIC X(08).
011300     05  SI-ADDONS-TOTAL             PIC S9(5)V99.
011400     05  FILLER                      PIC X(02).
011500*
011600 01  COUNTERS-AND-ACCUMULATORS.
011700     05  WS-ITEM-COUNT               PIC S9(4) COMP VALUE 0.
011800     05  WS-ERROR-COUNT              PIC S9(4) COMP VALUE 0.
011900     05  WS-ROOM-COUNT               PIC S9(4) COMP VALUE 0.
012000     05  WS-ITEM-QTY                 PIC S9(7)V99 COMP-3 VALUE 0.
012100     05  WS-ITEM-COST                PIC S9(9)V99 COMP-3 VALUE 0.
012200     05  WS-GRAND-TOTAL              PIC S9(9)V99 COMP-3 VALUE 0.
012300     05  FILLER                      PIC X(04).
012400*
012500*Room master table, loaded once from ROOMFILE in 005
012600 01  WS-ROOM-TABLE.
012700     05  WS-ROOM-ENTRY OCCURS 20 TIMES INDEXED BY ROOM-IDX.
012800         10  WS-ROOM-NAME                PIC X(20).
012900         10  WS-ROOM-LENGTH              PIC S9(3)V99.
013000         10  WS-ROOM-WIDTH               PIC S9(3)V99.
013100         10  WS-ROOM-HEIGHT              PIC S9(3)V99.
013200         10  WS-ROOM-TOTAL               PIC S9(9)V99 COMP-3.
013300         10  WS-ROOM-AREA                PIC S9(7)V99 COMP-3.
013400         10  WS-ROOM-VOLUME              PIC S9(9)V99 COMP-3.
013500         10  FILLER                      PIC X(05).
013600*
013700*Run-date work area
013800 01  WS-DATE-NUM         PIC 9(06) VALUE ZERO.
013900 01  WS-DATE-X REDEFINES WS-DATE-NUM
014000                         PIC X(06).
014100 01  WS-DATE-BRK REDEFINES WS-DATE-NUM.
014200     05  WD-YY                       PIC 99.
014300     05  WD-MM                       PIC 99.
014400     05  WD-DD                       PIC 99.
014500*
014600*Closing DISPLAY lines - no print file for this run
014700 01  WS-DISPLAY-LINE.
014800     05  FILLER                      PIC X(07) VALUE 'ROOM: '.
014900     05  WS-DISP-ROOM-NAME           PIC X(20).
015000     05  FILLER                      PIC X(07) VALUE ' AREA:'.
015100     05  WS-DISP-AREA                PIC ZZZ,ZZ9.99.
015200     05  FILLER                      PIC X(08) VALUE ' VOLUME:'.
015300     05  WS-DISP-VOLUME              PIC ZZZ,ZZ9.99.
015400     05  FILLER                      PIC X(07) VALUE ' TOTAL:'.
015500     05  WS-DISP-ROOM-TOTAL          PIC ZZZ,ZZZ,ZZ9.99.
015600     05  FILLER                      PIC X(05) VALUE SPACES.
015700 01  WS-GRAND-TOTALS-LINE.
015800     05  FILLER                      PIC X(10) VALUE 'Items in: '.
015900     05  WS-DISP-ITEM-COUNT          PIC Z(4)9.
016000     05  FILLER                      PIC X(09) VALUE ' Errors: '.
016100     05  WS-DISP-ERROR-COUNT         PIC Z(3)9.
016200     05  FILLER                      PIC X(14) VALUE ' Grand Total: '.
016300     05  WS-DISP-GRAND-TOTAL         PIC ZZZ,ZZZ,ZZ9.99.
016400     05  FILLER                      PIC X(05) VALUE SPACES.
016500*
016600 PROCEDURE DIVISION.
016700     DISPLAY 'Init prog SIMPQTE'.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 100-MAINLINE THRU 100-EXIT
017000             UNTIL NO-MORE-RECORDS.
017100     PERFORM 200-CLEANUP THRU 200-EXIT.
017200     MOVE +0 TO RETURN-CODE.
017300     GOBACK.
017400*
017500 000-HOUSEKEEPING.
017600     DISPLAY 'HOUSEKEEPING'.
017700     ACCEPT WS-DATE-NUM FROM DATE.
017800     OPEN INPUT ROOMFILE
017900                SIMPITEM.
018000     IF NOT ROOMFILE-OK
018100        DISPLAY 'ERROR OPENING ROOMFILE'
018200        DISPLAY 'FILE STATUS = ' FS-STAT-ROOMFILE
018300        SET NO-MORE-RECORDS TO TRUE
018400        GO TO 000-EXIT.
018500     IF NOT SIMPITEM-OK
018600        DISPLAY 'ERROR OPENING SIMPITEM'
018700        DISPLAY 'FILE STATUS = ' FS-STAT-SIMPITEM
018800        SET NO-MORE-RECORDS TO TRUE
018900        GO TO 000-EXIT.
019000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019100     INITIALIZE WS-ROOM-TABLE.
019200     READ ROOMFILE INTO WS-ROOM-REC
019300         AT END SET NO-MORE-ROOMS TO TRUE
019400     END-READ.
019500     PERFORM 005-LOAD-ROOM-TABLE
019600         VARYING ROOM-IDX FROM 1 BY 1
019700         UNTIL ROOM-IDX > 20 OR NO-MORE-ROOMS.
019800     READ SIMPITEM INTO WS-SIMPLE-ITEM
019900         AT END SET NO-MORE-RECORDS TO TRUE
020000     END-READ.
020100 000-EXIT.
020200     EXIT.
020300*
020400 005-LOAD-ROOM-TABLE.
020500     MOVE RM-NAME    TO WS-ROOM-NAME (ROOM-IDX).
020600     MOVE RM-LENGTH  TO WS-ROOM-LENGTH (ROOM-IDX).
020700     MOVE RM-WIDTH   TO WS-ROOM-WIDTH (ROOM-IDX).
020800     MOVE RM-HEIGHT  TO WS-ROOM-HEIGHT (ROOM-IDX).
020900     ADD 1 TO WS-ROOM-COUNT.
021000     READ ROOMFILE INTO WS-ROOM-REC
021100         AT END SET NO-MORE-ROOMS TO TRUE
021200     END-READ.
021300*
021400 100-MAINLINE.
021500     DISPLAY 'MAINLINE'.
021600     SET ROOM-IDX TO 1.
021700     SEARCH WS-ROOM-ENTRY
021800         AT END
021900             DISPLAY 'NO ROOM MASTER FOR ' SI-ROOM
022000             ADD 1 TO WS-ERROR-COUNT
022100         WHEN WS-ROOM-NAME (ROOM-IDX) = SI-ROOM
022200             PERFORM 110-DERIVE-QUANTITY
022300             PERFORM 120-COMPUTE-ITEM-COST
022400     END-SEARCH.
022500     ADD 1 TO WS-ITEM-COUNT.
022600 100-READ-NEXT.
022700     READ SIMPITEM INTO WS-SIMPLE-ITEM
022800         AT END SET NO-MORE-RECORDS TO TRUE
022900         GO TO 100-EXIT
023000     END-READ.
023100 100-EXIT.
023200     EXIT.
023300*
023400 110-DERIVE-QUANTITY.
023500     EVALUATE TRUE
023600       WHEN SI-UOM = 'SQFT'
023700       WHEN SI-UOM = 'RFT'
023800          COMPUTE WS-ITEM-QTY ROUNDED = SI-LENGTH * SI-HEIGHT
023900       WHEN SI-UOM = 'UNIT'
024000       WHEN SI-UOM = 'LUMP_SUM'
024100          MOVE 1 TO WS-ITEM-QTY
024200       WHEN OTHER
024300          MOVE 0 TO WS-ITEM-QTY
024400     END-EVALUATE.
024500*
024600 120-COMPUTE-ITEM-COST.
024700     COMPUTE WS-ITEM-COST ROUNDED =
024800         WS-ITEM-QTY * (SI-UNIT-COST + SI-ADDONS-TOTAL).
024900     ADD WS-ITEM-COST TO WS-ROOM-TOTAL (ROOM-IDX).
025000     ADD WS-ITEM-COST TO WS-GRAND-TOTAL.
025100*
025200 200-CLEANUP.
025300     DISPLAY 'CLEAN-UP'.
025400     IF WS-ROOM-COUNT > ZERO
025500        PERFORM 210-COMPUTE-ROOM-AREA-VOL
025600            VARYING ROOM-IDX FROM 1 BY 1 UNTIL ROOM-IDX > WS-ROOM-COUNT
025700        PERFORM 220-DISPLAY-ROOM-STATS
025800            VARYING ROOM-IDX FROM 1 BY 1 UNTIL ROOM-IDX > WS-ROOM-COUNT
025900     END-IF.
026000     MOVE WS-ITEM-COUNT   TO WS-DISP-ITEM-COUNT.
026100     MOVE WS-ERROR-COUNT  TO WS-DISP-ERROR-COUNT.
026200     MOVE WS-GRAND-TOTAL  TO WS-DISP-GRAND-TOTAL.
026300     DISPLAY WS-GRAND-TOTALS-LINE.
026400     CLOSE ROOMFILE, SIMPITEM.
026500     DISPLAY 'NORMAL END OF PROG SIMPQTE'.
026600 200-EXIT.
026700     EXIT.
026800*
026900 210-COMPUTE-ROOM-AREA-VOL.
027000     COMPUTE WS-ROOM-AREA (ROOM-IDX) ROUNDED =
027100         WS-ROOM-LENGTH (ROOM-IDX) * WS-ROOM-WIDTH (ROOM-IDX).
027200     COMPUTE WS-ROOM-VOLUME (ROOM-IDX) ROUNDED =
027300         WS-ROOM-LENGTH (ROOM-IDX) * WS-ROOM-WIDTH (ROOM-IDX)
027400         * WS-ROOM-HEIGHT (ROOM-IDX).
027500*
027600 220-DISPLAY-ROOM-STATS.
027700     MOVE WS-ROOM-NAME (ROOM-IDX)   TO WS-DISP-ROOM-NAME.
027800     MOVE WS-ROOM-AREA (ROOM-IDX)   TO WS-DISP-AREA.
027900     MOVE WS-ROOM-VOLUME (ROOM-IDX) TO WS-DISP-VOLUME.
028000     MOVE WS-ROOM-TOTAL (ROOM-IDX)  TO WS-DISP-ROOM-TOTAL.
028100     DISPLAY WS-DISPLAY-LINE.
